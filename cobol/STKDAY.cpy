000100******************************************************************
000200* STKDAY.CPY
000300* Daily price record - one entry per trading day, written to
000400* whichever of the four series files is open for the scenario
000500* presently being generated in STKTGEN.  Fixed length 56 bytes.
000600*-----------------------------------------------------------------
000700* 2023-02-14  SRP  RQ-6120  ORIGINAL LAYOUT FOR SERIES OUTPUT FILERQ-6120 
000800* 2023-03-15  KPM  RQ-6152  NOTED - NO FILLER, FIELDS FILL RECORD. RQ-6152
000900******************************************************************
001000*    TRADING DATE IN PRINTABLE YYYY-MM-DD FORM, BUILT BY 620-FORMAT-
001100*    CALENDAR-DATE IN STKTGEN.
001200     05  DLY-DATE                PIC X(10).
001300*    OPENING PRICE FOR THE DAY.
001400     05  DLY-OPEN                PIC 9(07)V99.
001500*    HIGH AND LOW OF THE DAY, GUARANTEED BY 350-CLAMP-HIGH-LOW TO
001600*    BRACKET BOTH THE OPEN AND THE CLOSE.
001700     05  DLY-HIGH                PIC 9(07)V99.
001800     05  DLY-LOW                 PIC 9(07)V99.
001900*    CLOSING PRICE FOR THE DAY - FEEDS THE NEXT DAY'S OPEN/RETURN.
002000     05  DLY-CLOSE               PIC 9(07)V99.
002100*    SHARES TRADED - TRUNCATED WHOLE NUMBER, NEVER ROUNDED.
002200     05  DLY-VOLUME              PIC 9(10).
002300*
002400* NOTE - THE SIX FIELDS ABOVE TOTAL 10+9+9+9+9+10 = 56 BYTES,
002500* THE FULL RECORD LENGTH, SO THERE IS NO FILLER HERE - UNLIKE
002600* STKPARM/STKRPT THIS LAYOUT HAS NO UNUSED BYTES TO PAD OUT.
