000100******************************************************************
000200* Author: SANDEEP R PRAJAPATI
000300* Installation: GREENFIELD DATA PROCESSING - EQUITY TEST LAB
000400* Date-Written: 1989-03-14
000500* Date-Compiled:
000600* Security: UNCLASSIFIED - INTERNAL TEST DATA ONLY
000700* Purpose: BUILDS REPRODUCIBLE DAILY PRICE FILES FOR THE EQUITY
000800*        : DASHBOARD TEST BED - ONE FILE PER MARKET SCENARIO,
000900*        : PLUS A CONTROL-TOTAL SUMMARY REPORT.
001000* Inputs: NONE - THE FOUR TEST SCENARIOS ARE HARD-CODED BY
001100*       : 110-LOAD-SCENARIO-TABLE (RQ-6145 RETIRED THE OLD
001200*       : SCENARIO DRIVER FILE).
001300* Outputs: NORMDAT, BULLDAT, BEARDAT, SMALDAT - ONE FIXED-LENGTH
001400*        : DAILY OHLC/VOLUME FILE PER SCENARIO - PLUS RPTFILE,
001500*        : THE ONE CONTROL-TOTAL SUMMARY REPORT.
001600* Tectonics: COBC
001700******************************************************************
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 1989-03-14 SRP WO-0881 ORIGINAL INTRADAY DEDUCTION CALC JOB.    WO-0881 
002100* 1990-07-02 SRP WO-0944 ADDED BROKERAGE/STT RATE TABLE LOOKUP.   WO-0944 
002200* 1991-11-20 KPM WO-1102 FIXED ROUNDING ON GST CHARGE COMPUTE.    WO-1102 
002300* 1993-02-08 SRP WO-1247 REPORT FILE CHANGED TO FIXED 80 RECS.    WO-1247 
002400* 1994-09-15 DJT WO-1389 ADDED FILE STATUS CHECK ON ALL OPENS.    WO-1389 
002500* 1996-05-30 KPM WO-1556 STANDARD DATE/TIME BANNER ON STARTUP.    WO-1556 
002600* 1998-12-01 SRP WO-1890 Y2K - CURRENT-YEAR NOW FOUR DIGITS.      WO-1890 
002700* 1999-01-19 SRP WO-1891 Y2K - VERIFIED CENTURY ROLLOVER LOGIC.   WO-1891 
002800* 2001-06-11 DJT WO-2033 JOB MOVED TO NEW BATCH SCHEDULER.        WO-2033 
002900* 2004-10-04 KPM WO-2210 EVALUATE-BASED FILE STATUS HANDLING.     WO-2210 
003000* 2009-03-27 SRP WO-2477 RETIRED STKCBL DEDUCTION CALCULATION.    WO-2477 
003100* 2009-03-27 SRP RQ-6118 RENAMED STKTGEN - NEW TEST DATA JOB.     RQ-6118 
003200* 2009-04-02 SRP RQ-6118 ADDED LCG PSEUDO-RANDOM SERVICE PARAS.   RQ-6118 
003300* 2009-04-09 SRP RQ-6118 ADDED TRADING CALENDAR BUILD PARAS.      RQ-6118 
003400* 2009-04-15 SRP RQ-6120 ADDED RANDOM-WALK/TRENDING GENERATORS.   RQ-6120 
003500* 2009-04-22 SRP RQ-6120 ADDED 4 SERIES FILES + SUMMARY REPORT.   RQ-6120 
003600* 2013-08-19 KPM RQ-7042 ADDED SCENARIO VALIDATION/ERROR LINE.    RQ-7042 
003700* 2015-04-06 DJT RQ-7301 JOB RESCHEDULED TO THE OVERNIGHT BATCH   RQ-7301 
003800*                        WINDOW - NO PROGRAM CHANGE.
003900* 2018-11-12 KPM RQ-7688 CONFIRMED NO IMPACT FROM COMPILER        RQ-7688 
004000*                        UPGRADE TO THE GREENFIELD SHOP STANDARD.
004100* 2023-02-14 SRP RQ-6120 RESET CALENDAR ANCHOR TO 2023-01-01,     RQ-6120 
004200*                        ADDED THE SMALL SCENARIO FOR QUICK RUNS.
004300* 2023-03-01 SRP RQ-6145 DROPPED SCNFILE - SCENARIO TABLE NOW     RQ-6145 
004400*                        LOADED FROM FOUR HARD-CODED TEST CASES.
004500* 2023-03-08 KPM RQ-6147 RESTORED 77-LEVEL RNG STATE FIELDS TO    RQ-6147 
004600*                        MATCH THE OLD TEN-NUM SEED/WORK STYLE.
004700* 2023-03-15 KPM RQ-6151 FIXED 19-DIGIT OVERFLOW IN THE LCG -     RQ-6151 
004800*                        STATE*MULTIPLIER NOW SPLIT HI/LO AND     RQ-6151 
004900*                        RECOMBINED MOD 2**31 BEFORE ADDING.      RQ-6151 
005000* 2023-03-22 KPM RQ-6160 ADDED THE FILE-STATUS CHECKS             RQ-6160 
005100*                        ON THE OPENS THAT WO-1389/               RQ-6160 
005200*                        WO-2210 BELOW HAD PROMISED BUT           RQ-6160 
005300*                        NEVER CARRIED OVER FROM STKCBL,          RQ-6160 
005400*                        AND EXPANDED PARAGRAPH COMMENTS          RQ-6160 
005500*                        PER THE AUDIT FINDING - NO               RQ-6160 
005600*                        GENERATOR LOGIC WAS CHANGED.             RQ-6160 
005700******************************************************************
005800*-----------------------*
005900 IDENTIFICATION DIVISION.
006000*-----------------------*
006100 PROGRAM-ID. STKTGEN.
006200 AUTHOR. SANDEEP PRAJAPATI.
006300 INSTALLATION. GREENFIELD DATA PROCESSING.
006400 DATE-WRITTEN. 1989-03-14.
006500 DATE-COMPILED.
006600 SECURITY. UNCLASSIFIED - INTERNAL TEST DATA ONLY.
006700*-----------------------*
006800 ENVIRONMENT DIVISION.
006900*-----------------------*
007000 CONFIGURATION SECTION.
007100*
007200*    C01/TOP-OF-FORM IS CARRIED OVER FROM THE OLD DEDUCTION-CALC JOB'S
007300*    PRINTER CONTROL BYTE, THOUGH THIS JOB'S REPORT NEVER SKIPS TO A
007400*    NEW PAGE - ONE HEADING LINE COVERS THE WHOLE RUN.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000*    FOUR SERIES FILES, ONE PER TEST SCENARIO, PLUS ONE CONTROL
008100*    REPORT FILE - ALL FIVE CARRY A FILE STATUS FIELD SO 100-OPEN-
008200*    FILES CAN CHECK EACH OPEN (WO-1389/WO-2210).
008300*
008400*    NORMAL-FILE - DAILY OHLC/VOLUME FOR THE "NORMAL" SCENARIO.
008500     SELECT NORMAL-FILE   ASSIGN TO NORMDAT
008600         ACCESS IS SEQUENTIAL
008700         FILE STATUS  IS  WS-NORM-FILE-STATUS.
008800*
008900*    BULL-FILE - DAILY OHLC/VOLUME FOR THE "BULL" SCENARIO.
009000     SELECT BULL-FILE     ASSIGN TO BULLDAT
009100         ACCESS IS SEQUENTIAL
009200         FILE STATUS  IS  WS-BULL-FILE-STATUS.
009300*
009400*    BEAR-FILE - DAILY OHLC/VOLUME FOR THE "BEAR" SCENARIO.
009500     SELECT BEAR-FILE     ASSIGN TO BEARDAT
009600         ACCESS IS SEQUENTIAL
009700         FILE STATUS  IS  WS-BEAR-FILE-STATUS.
009800*
009900*    SMALL-FILE - DAILY OHLC/VOLUME FOR THE "SMALL" QUICK-RUN
010000*    SCENARIO.
010100     SELECT SMALL-FILE    ASSIGN TO SMALDAT
010200         ACCESS IS SEQUENTIAL
010300         FILE STATUS  IS  WS-SMAL-FILE-STATUS.
010400*
010500*    REPORT-FILE - THE ONE CONTROL-TOTAL REPORT, HEADING THROUGH
010600*    GRAND TOTAL LINE, SHARED BY ALL FOUR SCENARIOS.
010700     SELECT REPORT-FILE   ASSIGN TO RPTFILE
010800         ACCESS IS SEQUENTIAL
010900         FILE STATUS  IS  WS-RPT-FILE-STATUS.
011000*
011100*-----------------------*
011200 DATA DIVISION.
011300*-----------------------*
011400 FILE SECTION.
011500*
011600*    ALL FOUR SERIES FILES SHARE THE SAME 56-BYTE STKDAY LAYOUT -
011700*    ONLY THE FD/RECORD NAMES DIFFER, SO THE SAME COPYBOOK IS
011800*    PULLED IN FOUR TIMES BELOW.
011900 FD  NORMAL-FILE RECORDING MODE F.
012000 01  NORMAL-DAILY-RECORD.
012100     COPY STKDAY.
012200*
012300 FD  BULL-FILE RECORDING MODE F.
012400 01  BULL-DAILY-RECORD.
012500     COPY STKDAY.
012600*
012700 FD  BEAR-FILE RECORDING MODE F.
012800 01  BEAR-DAILY-RECORD.
012900     COPY STKDAY.
013000*
013100 FD  SMALL-FILE RECORDING MODE F.
013200 01  SMALL-DAILY-RECORD.
013300     COPY STKDAY.
013400*
013500*    FIXED 132-BYTE PRINT LINE - RPT-HEADING-LINE, RPT-DETAIL-LINE,
013600*    RPT-ERROR-LINE AND RPT-GRAND-TOTAL-LINE (ALL FROM STKRPT) ARE
013700*    MOVED INTO THIS ONE AREA BEFORE EACH WRITE.
013800 FD  REPORT-FILE RECORDING MODE F.
013900 01  REPORT-RECORD               PIC X(132).
014000*
014100 WORKING-STORAGE SECTION.
014200*
014300*-----------------------*
014400* PSEUDO-RANDOM SEED/WORK FIELDS - KEPT AS STANDALONE 77-LEVELS,
014500* THE SAME WAY THE OLD TEN-NUM SEED/WORK PARAGRAPH DECLARED THEM.
014600* WS-RND-STATE*MULTIPLIER NO LONGER FITS ONE 18-DIGIT FIELD, SO
014700* THE STATE IS SPLIT HI/LO AND THE PARTIAL PRODUCTS BELOW ARE NO
014800* WIDER THAN 15 DIGITS - RQ-6151.
014900*-----------------------*
015000*    THE LCG STATE ITSELF - RESET EACH RUN BY 220-RESET-RANDOM-SEED.
015100 77  WS-RND-STATE                PIC 9(10) BINARY.
015200*    STATE SPLIT INTO HIGH/LOW HALVES BEFORE THE MULTIPLY - RQ-6151.
015300 77  WS-RND-STATE-HI             PIC 9(05) BINARY.
015400 77  WS-RND-STATE-LO             PIC 9(05) BINARY.
015500*    PARTIAL PRODUCTS OF STATE-HI/STATE-LO TIMES THE LCG MULTIPLIER.
015600 77  WS-RND-PART-HI              PIC 9(15) BINARY.
015700 77  WS-RND-PART-LO              PIC 9(15) BINARY.
015800*    RECOMBINED HI/LO PRODUCT BEFORE THE FINAL MOD 2**31 STEP.
015900 77  WS-RND-PRODUCT              PIC 9(15) BINARY.
016000*    MOD-2**31 REMAINDER WORK FIELD FOR THE DIVIDE/REMAINDER STEP.
016100 77  WS-RND-QUOTIENT             PIC 9(10) BINARY.
016200*    FINAL UNIFORM DRAW, 0 <= U < 1, HANDED BACK TO THE CALLER.
016300 77  WS-RND-U                    PIC V9(09).
016400*
016500*    RUN-DATE/TIME BANNER FIELDS - LOADED ONCE AT 000-MAIN-DRIVER
016600*    AND NEVER CHANGED AGAIN.
016700 01  SYSTEM-DATE-AND-TIME.
016800*    FOUR-DIGIT YEAR SPLIT CENTURY/YEAR-OF-CENTURY - WO-1890/WO-1891
016900*    Y2K FIX, VERIFIED ACROSS THE 1999/2000 ROLLOVER.
017000     05  CURRENT-DATE.
017100         10  CURRENT-CENTURY        PIC 9(02).
017200         10  CURRENT-YR-OF-CENT      PIC 9(02).
017300         10  CURRENT-MONTH           PIC 9(02).
017400         10  CURRENT-DAY             PIC 9(02).
017500*    HUNDREDTHS FIELD IS ACCEPTED BUT NEVER DISPLAYED - SECONDS
017600*    RESOLUTION IS ALL THE STARTUP BANNER NEEDS.
017700     05  CURRENT-TIME.
017800         10  CURRENT-HOUR            PIC 9(02).
017900         10  CURRENT-MINUTE          PIC 9(02).
018000         10  CURRENT-SECOND          PIC 9(02).
018100         10  CURRENT-HNDSEC          PIC 9(02).
018200*
018300*    FILE STATUS BYTES FOR THE FOUR SERIES FILES AND THE REPORT
018400*    FILE - CHECKED BY 100-OPEN-FILES AFTER EACH OPEN (WO-1389/
018500*    WO-2210).
018600 01  WS-FIELDS.
018700     05  WS-NORM-FILE-STATUS     PIC X(02) VALUE SPACES.
018800     05  WS-BULL-FILE-STATUS     PIC X(02) VALUE SPACES.
018900     05  WS-BEAR-FILE-STATUS     PIC X(02) VALUE SPACES.
019000     05  WS-SMAL-FILE-STATUS     PIC X(02) VALUE SPACES.
019100     05  WS-RPT-FILE-STATUS      PIC X(02) VALUE SPACES.
019200*
019300*    WS-SCN-VALID-SW IS RESET 'Y' AT THE TOP OF EACH SCENARIO PASS
019400*    AND FLIPPED TO 'N' BY 210-VALIDATE-SCENARIO; WS-LEAP-YEAR-SW
019500*    IS MAINTAINED BY THE CALENDAR-BUILD PARAGRAPHS.
019600 01  WS-SWITCHES.
019700     05  WS-SCN-VALID-SW         PIC X(01) VALUE 'Y'.
019800         88  WS-SCN-VALID                  VALUE 'Y'.
019900     05  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.
020000         88  WS-LEAP-YEAR                  VALUE 'Y'.
020100*
020200*    ALL SUBSCRIPTS, LOOP CONTROLS AND RECORD COUNTS ARE KEPT
020300*    BINARY FOR SPEED - NONE OF THESE IS EVER PRINTED OR WRITTEN
020400*    TO A FILE, SO ZONED DISPLAY WOULD ONLY SLOW THE ARITHMETIC.
020500 01  WS-COUNTERS BINARY.
020600*    SUBSCRIPT INTO WS-SCENARIO-TABLE AND THE NUMBER OF ENTRIES IN IT.
020700     05  WS-SCN-IX               PIC 9(02).
020800     05  WS-SCN-COUNT            PIC 9(02).
020900*    SUBSCRIPT INTO THE CALENDAR/RETURN/CLOSE TABLES FOR THE CURRENT
021000*    TRADING DAY.
021100     05  WS-DAY-IX               PIC 9(04).
021200*    SEPARATE SUBSCRIPTS USED WHILE FILLING WS-RETURN-TABLE AND
021300*    WS-CAL-TABLE BEFORE THE MAIN DAY LOOP STARTS.
021400     05  WS-RETURN-IX            PIC 9(04).
021500     05  WS-CAL-IX               PIC 9(04).
021600*    COUNTS THE IRWIN-HALL DRAWS SUMMED BY 520-RND-NORMAL.
021700     05  WS-RND-DRAW-IX          PIC 9(02).
021800*    RECORDS WRITTEN SO FAR FOR THE SCENARIO NOW RUNNING.
021900     05  WS-REC-COUNT            PIC 9(05).
022000*    RECORDS WRITTEN ACROSS ALL SCENARIOS - PRINTED ON THE LAST LINE.
022100     05  WS-GRAND-TOTAL-RECS     PIC 9(07).
022200*    QUOTIENT/REMAINDER WORK FIELDS FOR THE DAY-OF-WEEK CALCULATION
022300*    IN 610-INCREMENT-CALENDAR-DATE.
022400     05  WS-CAL-QUOT             PIC 9(04).
022500     05  WS-CAL-REM              PIC 9(04).
022600*
022700*    RUNNING VOLUME TOTAL FOR THE SCENARIO CURRENTLY IN PROGRESS -
022800*    RESET IN 200-PROCESS-ONE-SCENARIO, PRINTED BY 710.
022900 01  WS-TOT-VOLUME               PIC 9(13) BINARY.
023000*
023100*    MEAN/STANDARD-DEVIATION INPUT AND RESULT FIELDS PASSED TO AND
023200*    FROM 520-RND-NORMAL - SET BY THE CALLING PARAGRAPH BEFORE EACH
023300*    PERFORM, READ BACK OUT OF WS-RND-NORMAL-RESULT AFTERWARD.
023400 01  WS-RND-FIELDS.
023500*    MEAN AND STANDARD DEVIATION THE CALLER WANTS - SET BEFORE EACH
023600*    PERFORM OF 520-RND-NORMAL.
023700     05  WS-RND-MEAN             PIC S9V9(05).
023800     05  WS-RND-SD               PIC S9V9(05).
023900*    RUNNING SUM OF THE TWELVE UNIFORM DRAWS - IRWIN-HALL METHOD.
024000     05  WS-RND-SUM              PIC S9(02)V9(09).
024100*    SUM LESS 6, GIVING AN APPROXIMATELY STANDARD NORMAL DEVIATE.
024200     05  WS-RND-Z                PIC S9(03)V9(09).
024300*    WS-RND-Z SCALED BY THE CALLER'S MEAN/SD - THE RESULT HANDED BACK.
024400     05  WS-RND-NORMAL-RESULT    PIC S9(07)V9(05).
024500*
024600*    TODAY'S WORKING CALENDAR DATE, CARRIED AS ONE NUMERIC FIELD
024700*    FOR THE DAY-BY-DAY ARITHMETIC AND REDEFINED BELOW SO THE
024800*    YEAR/MONTH/DAY PARTS CAN BE ADDRESSED SEPARATELY.
024900 01  WS-CAL-DATE-NUM             PIC 9(08).
025000 01  WS-CAL-DATE-PARTS REDEFINES WS-CAL-DATE-NUM.
025100     05  WS-CAL-YEAR             PIC 9(04).
025200     05  WS-CAL-MONTH            PIC 9(02).
025300     05  WS-CAL-DAY              PIC 9(02).
025400*
025500*    DAY-OF-WEEK COUNTER, 1=SUNDAY THROUGH 7=SATURDAY, AND THE
025600*    PRINTABLE YYYY-MM-DD TEXT 620-FORMAT-CALENDAR-DATE BUILDS.
025700 01  WS-CAL-DOW                  PIC 9(01).
025800 01  WS-CAL-DATE-TEXT            PIC X(10).
025900*
026000*    DAYS-PER-MONTH TABLE, SUBSCRIPTED 1-12 - ENTRY 2 (FEBRUARY)
026100*    IS REWRITTEN BY 650-SET-FEBRUARY-LENGTH EVERY TIME THE
026200*    WORKING YEAR CHANGES.
026300 01  WS-MONTH-LENGTH-TABLE.
026400     05  WS-MONTH-LEN            PIC 9(02) OCCURS 12 TIMES.
026500*
026600*    ONE TRADING-DATE TEXT ENTRY PER TRADING DAY IN THE SCENARIO
026700*    NOW RUNNING - BUILT BY 230-BUILD-TRADING-CALENDAR, READ BACK
026800*    OUT BY 340-WRITE-DAILY-RECORD.
026900 01  WS-CAL-TABLE.
027000     05  WS-CAL-ENTRY            PIC X(10) OCCURS 9999 TIMES.
027100*
027200*    ONE DRAWN DAILY RETURN PER TRADING DAY - ONLY USED BY THE
027300*    RANDOM-WALK GENERATOR (300-SERIES); THE TRENDING GENERATOR
027400*    COMPUTES ITS OWN PERCENTAGE CHANGE INLINE.
027500 01  WS-RETURN-TABLE.
027600     05  WS-RETURN-ENTRY         PIC S9(02)V9(05)
027700                                  OCCURS 9999 TIMES.
027800*
027900*    RUNNING LIST OF DAILY CLOSES FOR THE SCENARIO NOW IN PROGRESS
028000*    - BOTH GENERATORS WALK THIS TABLE FORWARD ONE ENTRY AT A TIME,
028100*    THEN 330/420 READ IT BACK TO BUILD EACH DAY'S OHLC RECORD.
028200 01  WS-CLOSE-TABLE.
028300     05  WS-CLOSE-ENTRY          PIC 9(07)V9(05)
028400                                  OCCURS 9999 TIMES.
028500*
028600*    UNROUNDED WORKING OPEN/HIGH/LOW/CLOSE FOR THE TRADING DAY
028700*    CURRENTLY BEING BUILT - THE REDEFINITION BELOW LETS THE WHOLE
028800*    GROUP BE CLEARED IN ONE MOVE WHERE THAT IS CONVENIENT.
028900 01  WS-DAY-PRICE-WORK.
029000     05  WS-WRK-OPEN             PIC 9(07)V9(05).
029100     05  WS-WRK-HIGH             PIC 9(07)V9(05).
029200     05  WS-WRK-LOW              PIC 9(07)V9(05).
029300     05  WS-WRK-CLOSE            PIC 9(07)V9(05).
029400 01  WS-DAY-PRICE-WORK-X REDEFINES WS-DAY-PRICE-WORK
029500                                  PIC X(48).
029600*
029700*    SCRATCH FIELDS FOR THE NOISE DRAWS AND INTERMEDIATE VOLUME
029800*    CALCULATION SHARED BY BOTH GENERATORS' OHLC PARAGRAPHS.
029900 01  WS-DAY-VOL-WORK.
030000*    TODAY'S DRAWN DAILY VOLATILITY, ABSOLUTE VALUE.
030100     05  WS-DAY-VOL              PIC S9(02)V9(05).
030200*    OPEN-VERSUS-PRIOR-CLOSE GAP DRAWN BY 330/420 FOR DAY 2 ONWARD.
030300     05  WS-GAP                  PIC S9(02)V9(05).
030400*    ABSOLUTE-VALUE NOISE ADDED ABOVE/BELOW OPEN-CLOSE FOR HIGH/LOW.
030500     05  WS-HIGH-NOISE           PIC S9(02)V9(05).
030600     05  WS-LOW-NOISE            PIC S9(02)V9(05).
030700*    ABSOLUTE DAILY PERCENT CHANGE USED TO SCALE TODAY'S VOLUME.
030800     05  WS-CHG                  PIC S9(02)V9(05).
030900*    UNTRUNCATED VOLUME FIGURE BEFORE THE MOVE TO WS-DLY-VOLUME-R.
031000     05  WS-VOLUME-CALC          PIC 9(10)V9(05).
031100*
031200*    THE ROUNDED, TWO-DECIMAL PRICE AND TRUNCATED VOLUME FIGURES
031300*    ACTUALLY MOVED INTO THE OUTPUT RECORD BY 340-WRITE-DAILY-RECORD.
031400 01  WS-DAY-ROUNDED.
031500*    TWO-DECIMAL OPEN/HIGH/LOW/CLOSE ACTUALLY WRITTEN TO THE RECORD.
031600     05  WS-DLY-OPEN-R           PIC 9(07)V99.
031700     05  WS-DLY-HIGH-R           PIC 9(07)V99.
031800     05  WS-DLY-LOW-R            PIC 9(07)V99.
031900     05  WS-DLY-CLOSE-R          PIC 9(07)V99.
032000*    TRUNCATED WHOLE-SHARE VOLUME ACTUALLY WRITTEN TO THE RECORD.
032100     05  WS-DLY-VOLUME-R         PIC 9(10).
032200*
032300*    FIRST/LAST/MIN/MAX CLOSE ACCUMULATORS FOR THE CURRENT
032400*    SCENARIO, MAINTAINED BY 345-ACCUMULATE-SUMMARY AND PRINTED
032500*    BY 710-PRINT-SUMMARY-LINE.
032600 01  WS-SUMMARY-ACCUM.
032700*    CLOSE OF THE FIRST TRADING DAY WRITTEN FOR THIS SCENARIO.
032800     05  WS-ACC-FIRST-CLOSE      PIC 9(07)V99.
032900*    CLOSE OF THE MOST RECENT TRADING DAY WRITTEN.
033000     05  WS-ACC-LAST-CLOSE       PIC 9(07)V99.
033100*    LOW/HIGH WATER MARK ACROSS EVERY CLOSE WRITTEN SO FAR.
033200     05  WS-ACC-MIN-CLOSE        PIC 9(07)V99.
033300     05  WS-ACC-MAX-CLOSE        PIC 9(07)V99.
033400 01  WS-SUMMARY-ACCUM-X REDEFINES WS-SUMMARY-ACCUM
033500                                  PIC X(36).
033600*
033700*    NAME OF THE FIELD THAT FAILED VALIDATION, CARRIED FROM
033800*    210-VALIDATE-SCENARIO INTO THE ERROR LINE ON THE REPORT.
033900 01  WS-ERR-FIELD-NAME           PIC X(20) VALUE SPACES.
034000*
034100*    THE FOUR FIXED TEST SCENARIOS, LOADED BY LITERAL IN
034200*    110-LOAD-SCENARIO-TABLE (RQ-6145 DROPPED THE OLD SCENARIO
034300*    DRIVER FILE).
034400 01  WS-SCENARIO-TABLE.
034500     05  SCN-ENTRY OCCURS 4 TIMES.
034600         COPY STKPARM REPLACING LEADING ==05== BY ==10==.
034700*
034800     COPY STKRPT.
034900*
035000*-----------------------*
035100 PROCEDURE DIVISION.
035200*-----------------------*
035300*
035400*    OVERALL JOB FLOW, TOP TO BOTTOM -
035500*
035600*    1. OPEN THE FOUR SERIES FILES AND THE REPORT FILE (100).
035700*    2. LOAD THE FOUR FIXED TEST SCENARIOS (110).
035800*    3. PRINT THE REPORT COLUMN HEADINGS ONCE (700).
035900*    4. FOR EACH OF THE FOUR SCENARIOS (200) -
036000*         A. VALIDATE IT (210) - SKIP IT ON FAILURE.
036100*         B. RESEED THE GENERATOR TO A FIXED STARTING POINT (220).
036200*         C. BUILD ITS OWN WEEKDAY-ONLY TRADING CALENDAR (230).
036300*         D. RUN THE RANDOM-WALK (300) OR TRENDING (400) GENERATOR.
036400*         E. PRINT ITS SUMMARY LINE (710).
036500*    5. PRINT THE GRAND TOTAL LINE (900) AND CLOSE EVERYTHING (950).
036600*
036700 000-MAIN-DRIVER.
036800*
036900*    CAPTURE THE RUN DATE/TIME FIRST SO THE BANNER LINES BELOW AND
037000*    THE JOB LOG AGREE WITH WHEN THIS RUN ACTUALLY EXECUTED, NOT
037100*    WHEN STKTGEN WAS COMPILED.
037200     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
037300     ACCEPT CURRENT-TIME FROM TIME.
037400*
037500*    STARTUP BANNER TO THE JOB LOG - WO-1556 STANDARD FORMAT USED
037600*    ACROSS EVERY GREENFIELD BATCH JOB.
037700     DISPLAY '********* STOCK TEST-DATA GENERATOR *************'.
037800     DISPLAY 'STKTGEN STARTED DATE = ' CURRENT-CENTURY
037900             CURRENT-YR-OF-CENT '-' CURRENT-MONTH '-'
038000             CURRENT-DAY.
038100     DISPLAY '             TIME = ' CURRENT-HOUR ':'
038200             CURRENT-MINUTE ':' CURRENT-SECOND.
038300*    REPORT START/END MARKERS BRACKET THE CONTROL REPORT IN THE JOB
038400*    LOG SO THE OPERATOR CAN FIND IT AMONG OTHER JOBS' OUTPUT.
038500     DISPLAY '********* REPORT START ***************************'.
038600*
038700*    GRAND TOTAL ACCUMULATES RECORD COUNTS ACROSS ALL FOUR SERIES
038800*    FOR THE LAST LINE OF THE CONTROL REPORT - RESET BEFORE THE
038900*    SCENARIO LOOP STARTS.
039000     MOVE ZERO TO WS-GRAND-TOTAL-RECS.
039100*
039200*    OPEN THE FOUR SERIES FILES AND THE REPORT FILE, THEN BUILD
039300*    THE FIXED FOUR-SCENARIO TABLE BEFORE ANY SERIES IS GENERATED.
039400     PERFORM 100-OPEN-FILES.
039500     PERFORM 110-LOAD-SCENARIO-TABLE THRU 110-EXIT.
039600     PERFORM 700-PRINT-REPORT-HEADING.
039700*
039800*    ONE PASS OF 200-PROCESS-ONE-SCENARIO PER TABLE ENTRY - EACH
039900*    PASS VALIDATES THE ENTRY, RESEEDS THE GENERATOR, BUILDS ITS
040000*    OWN TRADING CALENDAR, AND WRITES ITS OWN SERIES FILE.
040100     PERFORM 200-PROCESS-ONE-SCENARIO THRU 200-EXIT
040200         VARYING WS-SCN-IX FROM 1 BY 1
040300         UNTIL WS-SCN-IX > WS-SCN-COUNT.
040400*
040500*    ALL FOUR SERIES ARE ON DISK - PRINT THE GRAND TOTAL LINE AND
040600*    CLOSE EVERYTHING DOWN.
040700     PERFORM 900-PRINT-GRAND-TOTAL.
040800     PERFORM 950-CLOSE-FILES.
040900*
041000     DISPLAY '********* REPORT END *****************************'.
041100*    ONLY PROGRAM IN THIS JOB STREAM - ONE STOP RUN IS ALL THAT IS
041200*    NEEDED.
041300     STOP RUN.
041400*
041500*-----------------------*
041600* FILE OPEN AND SCENARIO TABLE LOAD
041700*-----------------------*
041800 100-OPEN-FILES.
041900*
042000*    WO-1389 ADDED THE STATUS CHECK BELOW ON EACH OPEN SO A BAD
042100*    ASSIGN OR A FULL OUTPUT VOLUME DOES NOT CARRY THIS JOB RIGHT
042200*    ON INTO THE GENERATOR PARAGRAPHS WITH A FILE THAT NEVER
042300*    OPENED.  WO-2210 LATER RECAST THE FIVE CHECKS INTO THE SAME
042400*    EVALUATE STYLE THE COVID EXTRACT JOB USES AFTER ITS OPENS.
042500*
042600     OPEN OUTPUT NORMAL-FILE.
042700     EVALUATE WS-NORM-FILE-STATUS
042800         WHEN '00'
042900             CONTINUE
043000         WHEN OTHER
043100             DISPLAY 'STKTGEN - NORMAL-FILE OPEN FAILED, STATUS='
043200                 WS-NORM-FILE-STATUS
043300     END-EVALUATE.
043400*
043500     OPEN OUTPUT BULL-FILE.
043600     EVALUATE WS-BULL-FILE-STATUS
043700         WHEN '00'
043800             CONTINUE
043900         WHEN OTHER
044000             DISPLAY 'STKTGEN - BULL-FILE OPEN FAILED, STATUS='
044100                 WS-BULL-FILE-STATUS
044200     END-EVALUATE.
044300*
044400     OPEN OUTPUT BEAR-FILE.
044500     EVALUATE WS-BEAR-FILE-STATUS
044600         WHEN '00'
044700             CONTINUE
044800         WHEN OTHER
044900             DISPLAY 'STKTGEN - BEAR-FILE OPEN FAILED, STATUS='
045000                 WS-BEAR-FILE-STATUS
045100     END-EVALUATE.
045200*
045300     OPEN OUTPUT SMALL-FILE.
045400     EVALUATE WS-SMAL-FILE-STATUS
045500         WHEN '00'
045600             CONTINUE
045700         WHEN OTHER
045800             DISPLAY 'STKTGEN - SMALL-FILE OPEN FAILED, STATUS='
045900                 WS-SMAL-FILE-STATUS
046000     END-EVALUATE.
046100*
046200     OPEN OUTPUT REPORT-FILE.
046300     EVALUATE WS-RPT-FILE-STATUS
046400         WHEN '00'
046500             CONTINUE
046600         WHEN OTHER
046700             DISPLAY 'STKTGEN - REPORT-FILE OPEN FAILED, STATUS='
046800                 WS-RPT-FILE-STATUS
046900     END-EVALUATE.
047000*
047100 110-LOAD-SCENARIO-TABLE.
047200*
047300*    THE FOUR TEST SCENARIOS ARE FIXED BY THE TEST PLAN, SO THEY
047400*    ARE LOADED HERE AS LITERALS, NOT READ FROM A DRIVER FILE -
047500*    SAME APPROACH AS THE MONTH-LENGTH TABLE LOAD FURTHER BELOW.
047600*
047700*    SCENARIO 1 - NORMAL MARKET, RANDOM WALK, MODERATE DAILY VOL.
047800     MOVE 'NORMAL  '  TO SCN-SERIES-ID   (1).
047900     MOVE 'R'         TO SCN-MODE        (1).
048000     MOVE 252         TO SCN-DAYS        (1).
048100     MOVE 100.00      TO SCN-START-PRICE (1).
048200     MOVE 0.02000     TO SCN-VOLATILITY  (1).
048300     MOVE 0           TO SCN-TREND       (1).
048400*
048500*    SCENARIO 2 - BULL MARKET, TRENDING MODE, SMALL POSITIVE DRIFT.
048600     MOVE 'BULL    '  TO SCN-SERIES-ID   (2).
048700     MOVE 'T'         TO SCN-MODE        (2).
048800     MOVE 252         TO SCN-DAYS        (2).
048900     MOVE 100.00      TO SCN-START-PRICE (2).
049000     MOVE 0           TO SCN-VOLATILITY  (2).
049100     MOVE 0.00100     TO SCN-TREND       (2).
049200*
049300*    SCENARIO 3 - BEAR MARKET, TRENDING MODE, SMALL NEGATIVE DRIFT.
049400     MOVE 'BEAR    '  TO SCN-SERIES-ID   (3).
049500     MOVE 'T'         TO SCN-MODE        (3).
049600     MOVE 252         TO SCN-DAYS        (3).
049700     MOVE 100.00      TO SCN-START-PRICE (3).
049800     MOVE 0           TO SCN-VOLATILITY  (3).
049900     MOVE -0.00100    TO SCN-TREND       (3).
050000*
050100*    SCENARIO 4 - SMALL QUICK-RUN SERIES, RANDOM WALK, 30 DAYS ONLY.
050200     MOVE 'SMALL   '  TO SCN-SERIES-ID   (4).
050300     MOVE 'R'         TO SCN-MODE        (4).
050400     MOVE 30          TO SCN-DAYS        (4).
050500     MOVE 100.00      TO SCN-START-PRICE (4).
050600     MOVE 0.02000     TO SCN-VOLATILITY  (4).
050700     MOVE 0           TO SCN-TREND       (4).
050800*
050900     MOVE 4 TO WS-SCN-COUNT.
051000 110-EXIT.
051100     EXIT.
051200*
051300*-----------------------*
051400* PER-SCENARIO DRIVER
051500*-----------------------*
051600 200-PROCESS-ONE-SCENARIO.
051700*
051800*    ASSUME VALID UNTIL 210-VALIDATE-SCENARIO SAYS OTHERWISE.
051900     MOVE 'Y' TO WS-SCN-VALID-SW.
052000     PERFORM 210-VALIDATE-SCENARIO THRU 210-EXIT.
052100     IF NOT WS-SCN-VALID
052200         GO TO 200-EXIT
052300     END-IF.
052400*
052500*    SCENARIO PASSED VALIDATION - REESTABLISH A FRESH SEED AND
052600*    BUILD THIS SCENARIO'S OWN LIST OF TRADING DATES BEFORE ANY
052700*    PRICE IS COMPUTED.
052800     PERFORM 220-RESET-RANDOM-SEED.
052900     PERFORM 230-BUILD-TRADING-CALENDAR THRU 230-EXIT.
053000*
053100*    PER-SCENARIO COUNTERS RESET BEFORE THE SERIES GENERATOR RUNS.
053200     MOVE ZERO TO WS-REC-COUNT.
053300     MOVE ZERO TO WS-TOT-VOLUME.
053400*
053500*    ROUTE TO THE RANDOM-WALK GENERATOR OR THE TRENDING GENERATOR
053600*    BASED ON THE MODE FLAG CARRIED IN THE SCENARIO TABLE ENTRY.
053700     EVALUATE TRUE
053800         WHEN SCN-MODE-RANDOM-WALK (WS-SCN-IX)
053900             PERFORM 300-GENERATE-RANDOM-WALK THRU 300-EXIT
054000         WHEN SCN-MODE-TRENDING (WS-SCN-IX)
054100             PERFORM 400-GENERATE-TRENDING THRU 400-EXIT
054200     END-EVALUATE.
054300*
054400*    ONE SUMMARY LINE PER SCENARIO, THEN ROLL ITS RECORD COUNT
054500*    INTO THE JOB GRAND TOTAL.
054600     PERFORM 710-PRINT-SUMMARY-LINE.
054700     ADD WS-REC-COUNT TO WS-GRAND-TOTAL-RECS.
054800 200-EXIT.
054900     EXIT.
055000*
055100*-----------------------*
055200* SCENARIO VALIDATION RULES
055300*-----------------------*
055400 210-VALIDATE-SCENARIO.
055500*
055600*    THREE RULES, CHECKED IN ORDER - THE FIRST ONE THAT FAILS WINS
055700*    AND SKIPS THE REST (RQ-7042).
055800*
055900*    RULE 1 - MUST GENERATE AT LEAST ONE TRADING DAY.
056000     IF SCN-DAYS (WS-SCN-IX) < 1
056100         MOVE 'N'         TO WS-SCN-VALID-SW
056200         MOVE 'DAYS'      TO WS-ERR-FIELD-NAME
056300         GO TO 210-EXIT
056400     END-IF.
056500*
056600*    RULE 2 - STARTING PRICE MUST BE A POSITIVE, NON-ZERO AMOUNT.
056700     IF SCN-START-PRICE (WS-SCN-IX) < 0.01
056800         MOVE 'N'           TO WS-SCN-VALID-SW
056900         MOVE 'START-PRICE' TO WS-ERR-FIELD-NAME
057000         GO TO 210-EXIT
057100     END-IF.
057200*
057300*    RULE 3 - RANDOM-WALK SCENARIOS NEED A NON-NEGATIVE VOLATILITY
057400*    FIGURE (TRENDING SCENARIOS DO NOT USE THIS FIELD).
057500     IF SCN-MODE-RANDOM-WALK (WS-SCN-IX)
057600       AND SCN-VOLATILITY (WS-SCN-IX) < 0
057700         MOVE 'N'          TO WS-SCN-VALID-SW
057800         MOVE 'VOLATILITY' TO WS-ERR-FIELD-NAME
057900     END-IF.
058000*
058100*    SCENARIO FAILED ONE OF THE RULES ABOVE - LOG AN ERROR LINE ON
058200*    THE REPORT AND LET 200-PROCESS-ONE-SCENARIO SKIP IT.
058300     IF NOT WS-SCN-VALID
058400         MOVE SCN-SERIES-ID (WS-SCN-IX) TO RPT-ERR-SERIES-ID
058500         MOVE WS-ERR-FIELD-NAME         TO RPT-ERR-FIELD
058600         WRITE REPORT-RECORD FROM RPT-ERROR-LINE
058700     END-IF.
058800 210-EXIT.
058900     EXIT.
059000*
059100 220-RESET-RANDOM-SEED.
059200*
059300*    EVERY SCENARIO STARTS FROM THE SAME FIXED SEED SO A RERUN OF
059400*    THIS JOB REPRODUCES BYTE-FOR-BYTE IDENTICAL OUTPUT FILES - THE
059500*    EQUITY DASHBOARD TEAM COMPARES TODAY'S TEST FILES AGAINST
059600*    YESTERDAY'S BYTE FOR BYTE WHEN THEY REGRESSION-TEST THE
059700*    DASHBOARD ITSELF, SO THE GENERATOR MAY NEVER DRIFT.
059800     PERFORM 500-RND-RESET.
059900*
060000*-----------------------*
060100* TRADING-CALENDAR BUILDER
060200*-----------------------*
060300 230-BUILD-TRADING-CALENDAR.
060400*
060500*    CALENDAR ANCHOR RESETS TO 2023-01-01 FOR EVERY SCENARIO - SEE
060600*    RQ-6120 IN THE CHANGE LOG ABOVE.
060700     MOVE 20230101 TO WS-CAL-DATE-NUM.
060800     MOVE 1        TO WS-CAL-DOW.
060900     MOVE ZERO     TO WS-CAL-IX.
061000*
061100*    STANDARD GREGORIAN MONTH LENGTHS - FEBRUARY IS CORRECTED BELOW
061200*    ONCE THE LEAP-YEAR SWITCH FOR THE ANCHOR YEAR IS KNOWN.
061300*    JAN/MAR/MAY/JUL/AUG/OCT/DEC ARE THE SEVEN 31-DAY MONTHS.
061400     MOVE 31 TO WS-MONTH-LEN (1).
061500*    FEBRUARY STARTS AT 28 - 650-SET-FEBRUARY-LENGTH MAY BUMP IT TO 29.
061600     MOVE 28 TO WS-MONTH-LEN (2).
061700     MOVE 31 TO WS-MONTH-LEN (3).
061800*    APR/JUN/SEP/NOV ARE THE FOUR 30-DAY MONTHS.
061900     MOVE 30 TO WS-MONTH-LEN (4).
062000     MOVE 31 TO WS-MONTH-LEN (5).
062100     MOVE 30 TO WS-MONTH-LEN (6).
062200     MOVE 31 TO WS-MONTH-LEN (7).
062300     MOVE 31 TO WS-MONTH-LEN (8).
062400     MOVE 30 TO WS-MONTH-LEN (9).
062500     MOVE 31 TO WS-MONTH-LEN (10).
062600     MOVE 30 TO WS-MONTH-LEN (11).
062700     MOVE 31 TO WS-MONTH-LEN (12).
062800*
062900*    SET THE LEAP-YEAR SWITCH AND FEBRUARY LENGTH FOR THE STARTING
063000*    YEAR BEFORE THE DAY-BY-DAY WALK BEGINS.
063100     PERFORM 640-SET-LEAP-YEAR-SWITCH THRU 640-EXIT.
063200     PERFORM 650-SET-FEBRUARY-LENGTH.
063300*
063400*    WALK FORWARD ONE CALENDAR DAY AT A TIME, COUNTING ONLY
063500*    MONDAY-FRIDAY, UNTIL THE SCENARIO'S TRADING-DAY COUNT IS MET.
063600     PERFORM 610-INCREMENT-CALENDAR-DATE THRU 610-EXIT
063700         UNTIL WS-CAL-IX = SCN-DAYS (WS-SCN-IX).
063800 230-EXIT.
063900     EXIT.
064000*
064100 610-INCREMENT-CALENDAR-DATE.
064200*
064300*    DAY-OF-WEEK 1 AND 7 ARE THE WEEKEND - ONLY COUNT AND FORMAT A
064400*    CALENDAR ENTRY WHEN THE CURRENT DATE IS A WEEKDAY.
064500     IF WS-CAL-DOW > 1 AND WS-CAL-DOW < 7
064600         ADD 1 TO WS-CAL-IX
064700         PERFORM 620-FORMAT-CALENDAR-DATE
064800     END-IF.
064900*
065000*    KEEP ADVANCING UNTIL THE SCENARIO'S TRADING-DAY COUNT HAS
065100*    BEEN REACHED.
065200     IF WS-CAL-IX < SCN-DAYS (WS-SCN-IX)
065300         PERFORM 630-ADVANCE-ONE-DAY THRU 630-EXIT
065400     END-IF.
065500 610-EXIT.
065600     EXIT.
065700*
065800 620-FORMAT-CALENDAR-DATE.
065900*
066000*    BUILD THE PRINTABLE YYYY-MM-DD TEXT FOR THIS TRADING DATE AND
066100*    FILE IT IN THE CALENDAR TABLE AT THE CURRENT INDEX.
066200*
066300*    STRING, NOT A SIMPLE MOVE, BECAUSE THE THREE NUMERIC PARTS HAVE
066400*    TO BE JOINED WITH DASH LITERALS IN BETWEEN.
066500     STRING WS-CAL-YEAR  DELIMITED BY SIZE
066600            '-'          DELIMITED BY SIZE
066700            WS-CAL-MONTH DELIMITED BY SIZE
066800            '-'          DELIMITED BY SIZE
066900            WS-CAL-DAY   DELIMITED BY SIZE
067000         INTO WS-CAL-DATE-TEXT.
067100*    ONE ENTRY PER TRADING DAY, READ BACK BY 340/420 AT WRITE TIME.
067200     MOVE WS-CAL-DATE-TEXT TO WS-CAL-ENTRY (WS-CAL-IX).
067300*
067400 630-ADVANCE-ONE-DAY.
067500*
067600*    CYCLE THE DAY-OF-WEEK COUNTER 1 THROUGH 7 AND WRAP BACK TO 1.
067700     ADD 1 TO WS-CAL-DOW.
067800     IF WS-CAL-DOW > 7
067900         MOVE 1 TO WS-CAL-DOW
068000     END-IF.
068100*
068200*    ADVANCE THE CALENDAR DAY, ROLLING INTO THE NEXT MONTH AND, IF
068300*    NEEDED, THE NEXT YEAR - A YEAR ROLLOVER RECHECKS THE LEAP-YEAR
068400*    SWITCH AND RESETS FEBRUARY'S LENGTH FOR THE NEW YEAR.
068500     ADD 1 TO WS-CAL-DAY.
068600     IF WS-CAL-DAY > WS-MONTH-LEN (WS-CAL-MONTH)
068700         MOVE 1 TO WS-CAL-DAY
068800         ADD 1 TO WS-CAL-MONTH
068900         IF WS-CAL-MONTH > 12
069000             MOVE 1 TO WS-CAL-MONTH
069100             ADD 1 TO WS-CAL-YEAR
069200             PERFORM 640-SET-LEAP-YEAR-SWITCH THRU 640-EXIT
069300             PERFORM 650-SET-FEBRUARY-LENGTH
069400         END-IF
069500     END-IF.
069600 630-EXIT.
069700     EXIT.
069800*
069900 640-SET-LEAP-YEAR-SWITCH.
070000*
070100*    STANDARD LEAP-YEAR TEST - DIVISIBLE BY 4, EXCEPT CENTURY YEARS
070200*    UNLESS ALSO DIVISIBLE BY 400.
070300     MOVE 'N' TO WS-LEAP-YEAR-SW.
070400     DIVIDE WS-CAL-YEAR BY 4 GIVING WS-CAL-QUOT
070500         REMAINDER WS-CAL-REM.
070600     IF WS-CAL-REM = 0
070700         MOVE 'Y' TO WS-LEAP-YEAR-SW
070800         DIVIDE WS-CAL-YEAR BY 100 GIVING WS-CAL-QUOT
070900             REMAINDER WS-CAL-REM
071000         IF WS-CAL-REM = 0
071100             MOVE 'N' TO WS-LEAP-YEAR-SW
071200             DIVIDE WS-CAL-YEAR BY 400 GIVING WS-CAL-QUOT
071300                 REMAINDER WS-CAL-REM
071400             IF WS-CAL-REM = 0
071500                 MOVE 'Y' TO WS-LEAP-YEAR-SW
071600             END-IF
071700         END-IF
071800     END-IF.
071900 640-EXIT.
072000     EXIT.
072100*
072200 650-SET-FEBRUARY-LENGTH.
072300*
072400*    29 DAYS IN A LEAP YEAR, OTHERWISE THE USUAL 28.
072500     IF WS-LEAP-YEAR
072600         MOVE 29 TO WS-MONTH-LEN (2)
072700     ELSE
072800         MOVE 28 TO WS-MONTH-LEN (2)
072900     END-IF.
073000*
073100*-----------------------*
073200* RANDOM-WALK SERIES GENERATOR (MODE R)
073300*-----------------------*
073400*
073500*    USED BY THE NORMAL AND SMALL TEST SCENARIOS.  EACH DAY'S RETURN
073600*    IS AN INDEPENDENT NORMALLY-DISTRIBUTED DRAW, MEAN ZERO, SO THE
073700*    SERIES HAS NO BUILT-IN DIRECTION - IT DRIFTS UP OR DOWN PURELY
073800*    BY CHANCE, THE WAY A REAL QUIET-MARKET STOCK OFTEN DOES.
073900*
074000 300-GENERATE-RANDOM-WALK.
074100*
074200*    STEP 1 - DRAW ONE DAILY RETURN PER TRADING DAY.
074300     PERFORM 310-COMPUTE-DAILY-RETURNS THRU 310-EXIT
074400         VARYING WS-RETURN-IX FROM 1 BY 1
074500         UNTIL WS-RETURN-IX > SCN-DAYS (WS-SCN-IX).
074600*
074700*    STEP 2 - WALK THE CLOSES FORWARD FROM THE STARTING PRICE, ONE
074800*    RETURN AT A TIME.
074900     MOVE SCN-START-PRICE (WS-SCN-IX) TO WS-CLOSE-ENTRY (1).
075000     PERFORM 320-COMPUTE-DAILY-CLOSES THRU 320-EXIT
075100         VARYING WS-DAY-IX FROM 2 BY 1
075200         UNTIL WS-DAY-IX > SCN-DAYS (WS-SCN-IX).
075300*
075400*    STEP 3 - FROM EACH DAY'S CLOSE, BUILD THE FULL OHLC/VOLUME
075500*    RECORD AND WRITE IT.
075600     PERFORM 330-COMPUTE-DAY-OHLC-VOL THRU 330-EXIT
075700         VARYING WS-DAY-IX FROM 1 BY 1
075800         UNTIL WS-DAY-IX > SCN-DAYS (WS-SCN-IX).
075900 300-EXIT.
076000     EXIT.
076100*
076200 310-COMPUTE-DAILY-RETURNS.
076300*
076400*    DRAW ONE NORMALLY-DISTRIBUTED RETURN, MEAN ZERO, STANDARD
076500*    DEVIATION EQUAL TO THE SCENARIO'S VOLATILITY FIGURE.
076600     MOVE SCN-VOLATILITY (WS-SCN-IX) TO WS-RND-SD.
076700     MOVE ZERO TO WS-RND-MEAN.
076800     PERFORM 520-RND-NORMAL THRU 520-EXIT.
076900     MOVE WS-RND-NORMAL-RESULT TO WS-RETURN-ENTRY (WS-RETURN-IX).
077000 310-EXIT.
077100     EXIT.
077200*
077300 320-COMPUTE-DAILY-CLOSES.
077400*
077500*    APPLY THIS DAY'S RETURN TO THE PRIOR DAY'S CLOSE; A PRICE
077600*    FLOOR OF 0.01 KEEPS A STRING OF BAD RETURNS FROM DRIVING THE
077700*    SERIES NEGATIVE OR TO ZERO.
077800     COMPUTE WS-WRK-CLOSE =
077900         WS-CLOSE-ENTRY (WS-DAY-IX - 1) *
078000         (1 + WS-RETURN-ENTRY (WS-DAY-IX)).
078100     IF WS-WRK-CLOSE < 0.01
078200         MOVE 0.01 TO WS-WRK-CLOSE
078300     END-IF.
078400     MOVE WS-WRK-CLOSE TO WS-CLOSE-ENTRY (WS-DAY-IX).
078500 320-EXIT.
078600     EXIT.
078700*
078800 330-COMPUTE-DAY-OHLC-VOL.
078900*
079000*    PULL TODAY'S ALREADY-COMPUTED CLOSE OUT OF THE CLOSE TABLE.
079100     MOVE WS-CLOSE-ENTRY (WS-DAY-IX) TO WS-WRK-CLOSE.
079200*
079300*    DAILY VOLATILITY FOR THE OHLC SPREAD IS HALF THE SCENARIO'S
079400*    CONFIGURED VOLATILITY, TAKEN AS AN ABSOLUTE VALUE.
079500     COMPUTE WS-RND-SD = SCN-VOLATILITY (WS-SCN-IX) * 0.5.
079600     MOVE ZERO TO WS-RND-MEAN.
079700     PERFORM 520-RND-NORMAL THRU 520-EXIT.
079800     MOVE WS-RND-NORMAL-RESULT TO WS-DAY-VOL.
079900     IF WS-DAY-VOL < 0
080000         MULTIPLY WS-DAY-VOL BY -1 GIVING WS-DAY-VOL
080100     END-IF.
080200*
080300*    THE FIRST TRADING DAY OPENS AT THE CLOSE PRICE; EVERY DAY
080400*    AFTER THAT GAPS UP OR DOWN FROM THE PRIOR CLOSE BY A SMALL
080500*    NORMALLY-DISTRIBUTED AMOUNT.
080600     IF WS-DAY-IX = 1
080700         MOVE WS-WRK-CLOSE TO WS-WRK-OPEN
080800     ELSE
080900         COMPUTE WS-RND-SD = WS-DAY-VOL * 0.3
081000         MOVE ZERO TO WS-RND-MEAN
081100         PERFORM 520-RND-NORMAL THRU 520-EXIT
081200         MOVE WS-RND-NORMAL-RESULT TO WS-GAP
081300         COMPUTE WS-WRK-OPEN = WS-WRK-CLOSE + WS-GAP
081400         IF WS-WRK-OPEN < 0.01
081500             MOVE 0.01 TO WS-WRK-OPEN
081600         END-IF
081700     END-IF.
081800*
081900*    HIGH OF DAY - NOISE ABOVE WHICHEVER OF OPEN/CLOSE IS LARGER.
082000     MOVE WS-DAY-VOL TO WS-RND-SD.
082100     MOVE ZERO TO WS-RND-MEAN.
082200     PERFORM 520-RND-NORMAL THRU 520-EXIT.
082300     MOVE WS-RND-NORMAL-RESULT TO WS-HIGH-NOISE.
082400     IF WS-HIGH-NOISE < 0
082500         MULTIPLY WS-HIGH-NOISE BY -1 GIVING WS-HIGH-NOISE
082600     END-IF.
082700     IF WS-WRK-OPEN > WS-WRK-CLOSE
082800         COMPUTE WS-WRK-HIGH = WS-WRK-OPEN * (1 + WS-HIGH-NOISE)
082900     ELSE
083000         COMPUTE WS-WRK-HIGH = WS-WRK-CLOSE * (1 + WS-HIGH-NOISE)
083100     END-IF.
083200*
083300*    LOW OF DAY - NOISE BELOW WHICHEVER OF OPEN/CLOSE IS SMALLER.
083400     MOVE WS-DAY-VOL TO WS-RND-SD.
083500     MOVE ZERO TO WS-RND-MEAN.
083600     PERFORM 520-RND-NORMAL THRU 520-EXIT.
083700     MOVE WS-RND-NORMAL-RESULT TO WS-LOW-NOISE.
083800     IF WS-LOW-NOISE < 0
083900         MULTIPLY WS-LOW-NOISE BY -1 GIVING WS-LOW-NOISE
084000     END-IF.
084100     IF WS-WRK-OPEN < WS-WRK-CLOSE
084200         COMPUTE WS-WRK-LOW = WS-WRK-OPEN * (1 - WS-LOW-NOISE)
084300     ELSE
084400         COMPUTE WS-WRK-LOW = WS-WRK-CLOSE * (1 - WS-LOW-NOISE)
084500     END-IF.
084600*
084700*    GUARANTEE HIGH IS THE TRUE MAXIMUM AND LOW IS THE TRUE MINIMUM
084800*    OF THE FOUR PRICES, EVEN AFTER THE NOISE ABOVE.
084900     PERFORM 350-CLAMP-HIGH-LOW.
085000*
085100*    VOLUME SCALES WITH THE SIZE OF TODAY'S PRICE MOVE - A BIGGER
085200*    SWING DRAWS A BIGGER VOLUME - ON TOP OF A UNIFORM RANDOM
085300*    FACTOR BETWEEN 0.5 AND 1.5.
085400     MOVE WS-RETURN-ENTRY (WS-DAY-IX) TO WS-CHG.
085500     IF WS-CHG < 0
085600         MULTIPLY WS-CHG BY -1 GIVING WS-CHG
085700     END-IF.
085800     PERFORM 510-RND-UNIFORM THRU 510-EXIT.
085900     COMPUTE WS-VOLUME-CALC =
086000         1000000 * (1 + (WS-CHG * 5)) * (0.5 + WS-RND-U).
086100*
086200*    ROUND EACH PRICE TO TWO DECIMALS; VOLUME IS TRUNCATED, NOT
086300*    ROUNDED, BY THE MOVE BELOW INTO THE INTEGER OUTPUT FIELD.
086400     COMPUTE WS-DLY-OPEN-R  ROUNDED = WS-WRK-OPEN.
086500     COMPUTE WS-DLY-HIGH-R  ROUNDED = WS-WRK-HIGH.
086600     COMPUTE WS-DLY-LOW-R   ROUNDED = WS-WRK-LOW.
086700     COMPUTE WS-DLY-CLOSE-R ROUNDED = WS-WRK-CLOSE.
086800     MOVE WS-VOLUME-CALC TO WS-DLY-VOLUME-R.
086900*
087000*    WRITE THE DAY'S RECORD TO ITS SERIES FILE AND ROLL IT INTO THE
087100*    RUNNING SUMMARY TOTALS.
087200     PERFORM 340-WRITE-DAILY-RECORD.
087300     PERFORM 345-ACCUMULATE-SUMMARY.
087400 330-EXIT.
087500     EXIT.
087600*
087700*-----------------------*
087800* DAILY RECORD WRITE AND RUNNING TOTALS
087900*-----------------------*
088000 340-WRITE-DAILY-RECORD.
088100*
088200*    EACH SCENARIO HAS ITS OWN OUTPUT FILE, SO THE WRITE IS
088300*    DISPATCHED BY SERIES-ID RATHER THAN THROUGH ONE SHARED FD.  ALL
088400*    FOUR BRANCHES MOVE THE SAME SIX FIELDS - DATE, OPEN, HIGH, LOW,
088500*    CLOSE, VOLUME - INTO A DIFFERENT RECORD NAME AND WRITE IT.
088600     EVALUATE SCN-SERIES-ID (WS-SCN-IX)
088700*        NORMAL SCENARIO - GOES TO NORMAL-FILE.
088800         WHEN 'NORMAL  '
088900*            TRADING DATE TEXT BUILT BY 620-FORMAT-CALENDAR-DATE.
089000             MOVE WS-CAL-ENTRY (WS-DAY-IX)
089100                 TO DLY-DATE   OF NORMAL-DAILY-RECORD
089200*            ROUNDED OPEN/HIGH/LOW/CLOSE FROM 330-COMPUTE-DAY-OHLC-
089300*            VOL.
089400             MOVE WS-DLY-OPEN-R   TO DLY-OPEN   OF
089500                 NORMAL-DAILY-RECORD
089600             MOVE WS-DLY-HIGH-R   TO DLY-HIGH   OF
089700                 NORMAL-DAILY-RECORD
089800             MOVE WS-DLY-LOW-R    TO DLY-LOW    OF
089900                 NORMAL-DAILY-RECORD
090000             MOVE WS-DLY-CLOSE-R  TO DLY-CLOSE  OF
090100                 NORMAL-DAILY-RECORD
090200*            TRUNCATED VOLUME FIGURE.
090300             MOVE WS-DLY-VOLUME-R TO DLY-VOLUME OF
090400                 NORMAL-DAILY-RECORD
090500             WRITE NORMAL-DAILY-RECORD
090600*        BULL SCENARIO - GOES TO BULL-FILE.
090700         WHEN 'BULL    '
090800             MOVE WS-CAL-ENTRY (WS-DAY-IX)
090900                 TO DLY-DATE   OF BULL-DAILY-RECORD
091000             MOVE WS-DLY-OPEN-R   TO DLY-OPEN   OF
091100                 BULL-DAILY-RECORD
091200             MOVE WS-DLY-HIGH-R   TO DLY-HIGH   OF
091300                 BULL-DAILY-RECORD
091400             MOVE WS-DLY-LOW-R    TO DLY-LOW    OF
091500                 BULL-DAILY-RECORD
091600             MOVE WS-DLY-CLOSE-R  TO DLY-CLOSE  OF
091700                 BULL-DAILY-RECORD
091800             MOVE WS-DLY-VOLUME-R TO DLY-VOLUME OF
091900                 BULL-DAILY-RECORD
092000             WRITE BULL-DAILY-RECORD
092100*        BEAR SCENARIO - GOES TO BEAR-FILE.
092200         WHEN 'BEAR    '
092300             MOVE WS-CAL-ENTRY (WS-DAY-IX)
092400                 TO DLY-DATE   OF BEAR-DAILY-RECORD
092500             MOVE WS-DLY-OPEN-R   TO DLY-OPEN   OF
092600                 BEAR-DAILY-RECORD
092700             MOVE WS-DLY-HIGH-R   TO DLY-HIGH   OF
092800                 BEAR-DAILY-RECORD
092900             MOVE WS-DLY-LOW-R    TO DLY-LOW    OF
093000                 BEAR-DAILY-RECORD
093100             MOVE WS-DLY-CLOSE-R  TO DLY-CLOSE  OF
093200                 BEAR-DAILY-RECORD
093300             MOVE WS-DLY-VOLUME-R TO DLY-VOLUME OF
093400                 BEAR-DAILY-RECORD
093500             WRITE BEAR-DAILY-RECORD
093600*        SMALL SCENARIO - GOES TO SMALL-FILE.
093700         WHEN 'SMALL   '
093800             MOVE WS-CAL-ENTRY (WS-DAY-IX)
093900                 TO DLY-DATE   OF SMALL-DAILY-RECORD
094000             MOVE WS-DLY-OPEN-R   TO DLY-OPEN   OF
094100                 SMALL-DAILY-RECORD
094200             MOVE WS-DLY-HIGH-R   TO DLY-HIGH   OF
094300                 SMALL-DAILY-RECORD
094400             MOVE WS-DLY-LOW-R    TO DLY-LOW    OF
094500                 SMALL-DAILY-RECORD
094600             MOVE WS-DLY-CLOSE-R  TO DLY-CLOSE  OF
094700                 SMALL-DAILY-RECORD
094800             MOVE WS-DLY-VOLUME-R TO DLY-VOLUME OF
094900                 SMALL-DAILY-RECORD
095000             WRITE SMALL-DAILY-RECORD
095100     END-EVALUATE.
095200*    ONE MORE RECORD ON THIS SCENARIO'S FILE - ROLLED INTO THE
095300*    GRAND TOTAL BY 200-PROCESS-ONE-SCENARIO WHEN THE SCENARIO ENDS.
095400     ADD 1 TO WS-REC-COUNT.
095500*
095600 345-ACCUMULATE-SUMMARY.
095700*
095800*    SEED THE FIRST/MIN/MAX ACCUMULATORS OFF DAY ONE'S CLOSE.
095900     IF WS-DAY-IX = 1
096000         MOVE WS-DLY-CLOSE-R TO WS-ACC-FIRST-CLOSE
096100         MOVE WS-DLY-CLOSE-R TO WS-ACC-MIN-CLOSE
096200         MOVE WS-DLY-CLOSE-R TO WS-ACC-MAX-CLOSE
096300     END-IF.
096400*    LAST-CLOSE ALWAYS TAKES THE MOST RECENT DAY WRITTEN.
096500     MOVE WS-DLY-CLOSE-R TO WS-ACC-LAST-CLOSE.
096600*    TRACK THE LOW AND HIGH CLOSE SEEN ACROSS THE WHOLE SERIES.
096700     IF WS-DLY-CLOSE-R < WS-ACC-MIN-CLOSE
096800         MOVE WS-DLY-CLOSE-R TO WS-ACC-MIN-CLOSE
096900     END-IF.
097000     IF WS-DLY-CLOSE-R > WS-ACC-MAX-CLOSE
097100         MOVE WS-DLY-CLOSE-R TO WS-ACC-MAX-CLOSE
097200     END-IF.
097300     ADD WS-DLY-VOLUME-R TO WS-TOT-VOLUME.
097400*
097500 350-CLAMP-HIGH-LOW.
097600*
097700*    HIGH CAN NEVER BE LOWER THAN THE LARGER OF OPEN/CLOSE.
097800     IF WS-WRK-OPEN > WS-WRK-CLOSE
097900         IF WS-WRK-HIGH < WS-WRK-OPEN
098000             MOVE WS-WRK-OPEN TO WS-WRK-HIGH
098100         END-IF
098200     ELSE
098300         IF WS-WRK-HIGH < WS-WRK-CLOSE
098400             MOVE WS-WRK-CLOSE TO WS-WRK-HIGH
098500         END-IF
098600     END-IF.
098700*    LOW CAN NEVER BE HIGHER THAN THE SMALLER OF OPEN/CLOSE.
098800     IF WS-WRK-OPEN < WS-WRK-CLOSE
098900         IF WS-WRK-LOW > WS-WRK-OPEN
099000             MOVE WS-WRK-OPEN TO WS-WRK-LOW
099100         END-IF
099200     ELSE
099300         IF WS-WRK-LOW > WS-WRK-CLOSE
099400             MOVE WS-WRK-CLOSE TO WS-WRK-LOW
099500         END-IF
099600     END-IF.
099700*
099800*-----------------------*
099900* TRENDING SERIES GENERATOR (MODE T)
100000*-----------------------*
100100*
100200*    USED BY THE BULL AND BEAR TEST SCENARIOS.  EACH DAY'S RETURN IS
100300*    THE SCENARIO'S FIXED TREND RATE PLUS A SMALL RANDOM WOBBLE, SO
100400*    THE SERIES CLIMBS (BULL, POSITIVE TREND) OR FALLS (BEAR,
100500*    NEGATIVE TREND) STEADILY OVER THE WHOLE RUN.
100600*
100700 400-GENERATE-TRENDING.
100800*
100900*    STEP 1 - WALK THE CLOSES FORWARD USING THE SCENARIO'S FIXED
101000*    TREND RATE PLUS A SMALL RANDOM WOBBLE EACH DAY.
101100     MOVE SCN-START-PRICE (WS-SCN-IX) TO WS-CLOSE-ENTRY (1).
101200     PERFORM 410-COMPUTE-TREND-CLOSES THRU 410-EXIT
101300         VARYING WS-DAY-IX FROM 2 BY 1
101400         UNTIL WS-DAY-IX > SCN-DAYS (WS-SCN-IX).
101500*
101600*    STEP 2 - BUILD EACH DAY'S OHLC/VOLUME RECORD FROM THE TRENDING
101700*    CLOSES AND WRITE IT.
101800     PERFORM 420-COMPUTE-DAY-OHLC-VOL-T THRU 420-EXIT
101900         VARYING WS-DAY-IX FROM 1 BY 1
102000         UNTIL WS-DAY-IX > SCN-DAYS (WS-SCN-IX).
102100 400-EXIT.
102200     EXIT.
102300*
102400 410-COMPUTE-TREND-CLOSES.
102500*
102600*    THE DAY'S PERCENT CHANGE IS THE SCENARIO'S FIXED TREND RATE
102700*    PLUS A SMALL NORMALLY-DISTRIBUTED WOBBLE, SD 0.02.
102800     MOVE 0.02 TO WS-RND-SD.
102900     MOVE ZERO TO WS-RND-MEAN.
103000     PERFORM 520-RND-NORMAL THRU 520-EXIT.
103100     COMPUTE WS-CHG =
103200         SCN-TREND (WS-SCN-IX) + WS-RND-NORMAL-RESULT.
103300*    APPLY THE TREND+WOBBLE PERCENTAGE TO THE PRIOR CLOSE; SAME
103400*    0.01 PRICE FLOOR AS THE RANDOM-WALK GENERATOR.
103500     COMPUTE WS-WRK-CLOSE =
103600         WS-CLOSE-ENTRY (WS-DAY-IX - 1) * (1 + WS-CHG).
103700     IF WS-WRK-CLOSE < 0.01
103800         MOVE 0.01 TO WS-WRK-CLOSE
103900     END-IF.
104000     MOVE WS-WRK-CLOSE TO WS-CLOSE-ENTRY (WS-DAY-IX).
104100 410-EXIT.
104200     EXIT.
104300*
104400 420-COMPUTE-DAY-OHLC-VOL-T.
104500*
104600*    PULL TODAY'S CLOSE AND USE A FIXED LOW DAILY VOLATILITY OF
104700*    0.01 FOR THE OHLC SPREAD - TRENDING SCENARIOS DO NOT CARRY A
104800*    PER-SCENARIO VOLATILITY FIGURE THE WAY RANDOM-WALK DOES.
104900     MOVE WS-CLOSE-ENTRY (WS-DAY-IX) TO WS-WRK-CLOSE.
105000     MOVE 0.01 TO WS-DAY-VOL.
105100*
105200*    FIRST DAY OPENS AT THE CLOSE; LATER DAYS GAP FROM THE PRIOR
105300*    CLOSE BY A SMALL NORMALLY-DISTRIBUTED AMOUNT.
105400     IF WS-DAY-IX = 1
105500         MOVE WS-WRK-CLOSE TO WS-WRK-OPEN
105600     ELSE
105700         COMPUTE WS-RND-SD = WS-DAY-VOL * 0.3
105800         MOVE ZERO TO WS-RND-MEAN
105900         PERFORM 520-RND-NORMAL THRU 520-EXIT
106000         MOVE WS-RND-NORMAL-RESULT TO WS-GAP
106100         COMPUTE WS-WRK-OPEN = WS-WRK-CLOSE + WS-GAP
106200         IF WS-WRK-OPEN < 0.01
106300             MOVE 0.01 TO WS-WRK-OPEN
106400         END-IF
106500     END-IF.
106600*
106700*    HIGH OF DAY - NOISE ABOVE WHICHEVER OF OPEN/CLOSE IS LARGER.
106800     MOVE WS-DAY-VOL TO WS-RND-SD.
106900     MOVE ZERO TO WS-RND-MEAN.
107000     PERFORM 520-RND-NORMAL THRU 520-EXIT.
107100     MOVE WS-RND-NORMAL-RESULT TO WS-HIGH-NOISE.
107200     IF WS-HIGH-NOISE < 0
107300         MULTIPLY WS-HIGH-NOISE BY -1 GIVING WS-HIGH-NOISE
107400     END-IF.
107500     IF WS-WRK-OPEN > WS-WRK-CLOSE
107600         COMPUTE WS-WRK-HIGH = WS-WRK-OPEN * (1 + WS-HIGH-NOISE)
107700     ELSE
107800         COMPUTE WS-WRK-HIGH = WS-WRK-CLOSE * (1 + WS-HIGH-NOISE)
107900     END-IF.
108000*
108100*    LOW OF DAY - NOISE BELOW WHICHEVER OF OPEN/CLOSE IS SMALLER.
108200     MOVE WS-DAY-VOL TO WS-RND-SD.
108300     MOVE ZERO TO WS-RND-MEAN.
108400     PERFORM 520-RND-NORMAL THRU 520-EXIT.
108500     MOVE WS-RND-NORMAL-RESULT TO WS-LOW-NOISE.
108600     IF WS-LOW-NOISE < 0
108700         MULTIPLY WS-LOW-NOISE BY -1 GIVING WS-LOW-NOISE
108800     END-IF.
108900     IF WS-WRK-OPEN < WS-WRK-CLOSE
109000         COMPUTE WS-WRK-LOW = WS-WRK-OPEN * (1 - WS-LOW-NOISE)
109100     ELSE
109200         COMPUTE WS-WRK-LOW = WS-WRK-CLOSE * (1 - WS-LOW-NOISE)
109300     END-IF.
109400*
109500*    SAME HIGH/LOW GUARANTEE PARAGRAPH THE RANDOM-WALK GENERATOR
109600*    USES.
109700     PERFORM 350-CLAMP-HIGH-LOW.
109800*
109900*    TRENDING VOLUME IGNORES THE DAY'S PRICE CHANGE - IT USES A
110000*    FLAT NORMALLY-DISTRIBUTED FACTOR, SD 0.3, CENTERED ON ONE
110100*    MILLION SHARES.
110200     MOVE 0.3 TO WS-RND-SD.
110300     MOVE ZERO TO WS-RND-MEAN.
110400     PERFORM 520-RND-NORMAL THRU 520-EXIT.
110500     MOVE WS-RND-NORMAL-RESULT TO WS-CHG.
110600     IF WS-CHG < 0
110700         MULTIPLY WS-CHG BY -1 GIVING WS-CHG
110800     END-IF.
110900     COMPUTE WS-VOLUME-CALC = 1000000 * (1 + WS-CHG).
111000*
111100*    ROUND PRICES, TRUNCATE VOLUME - SAME RULE AS THE RANDOM-WALK
111200*    GENERATOR.
111300     COMPUTE WS-DLY-OPEN-R  ROUNDED = WS-WRK-OPEN.
111400     COMPUTE WS-DLY-HIGH-R  ROUNDED = WS-WRK-HIGH.
111500     COMPUTE WS-DLY-LOW-R   ROUNDED = WS-WRK-LOW.
111600     COMPUTE WS-DLY-CLOSE-R ROUNDED = WS-WRK-CLOSE.
111700     MOVE WS-VOLUME-CALC TO WS-DLY-VOLUME-R.
111800*
111900*    WRITE THE RECORD AND ROLL IT INTO THE SUMMARY TOTALS.
112000     PERFORM 340-WRITE-DAILY-RECORD.
112100     PERFORM 345-ACCUMULATE-SUMMARY.
112200 420-EXIT.
112300     EXIT.
112400*
112500*-----------------------*
112600* PSEUDO-RANDOM NUMBER SERVICE
112700*-----------------------*
112800 500-RND-RESET.
112900*
113000*    FIXED SEED 42 - CHOSEN ARBITRARILY YEARS AGO AND KEPT EVER
113100*    SINCE SO RERUNNING THIS JOB ALWAYS REPRODUCES THE SAME TEST
113200*    DATA.
113300     MOVE 42 TO WS-RND-STATE.
113400*
113500 510-RND-UNIFORM.
113600*
113700*    NO 18-DIGIT BINARY FIELD CAN HOLD STATE * 1103515245 WHEN
113800*    STATE RUNS UP TO 2**31-1, SO THE STATE IS SPLIT INTO A HIGH
113900*    AND LOW HALF (RADIX 100000), EACH HALF IS MULTIPLIED BY THE
114000*    LCG MULTIPLIER SEPARATELY, AND THE HIGH-HALF PARTIAL PRODUCT
114100*    IS REDUCED MOD 2**31 BEFORE IT IS SCALED BACK UP - THAT KEEPS
114200*    EVERY INTERMEDIATE VALUE BELOW 15 DIGITS.  RQ-6151.
114300*
114400*    SPLIT THE STATE INTO ITS HIGH AND LOW RADIX-100000 HALVES.
114500     DIVIDE WS-RND-STATE BY 100000
114600         GIVING WS-RND-STATE-HI
114700         REMAINDER WS-RND-STATE-LO.
114800*
114900*    HIGH-HALF PARTIAL PRODUCT, REDUCED MOD 2**31 BEFORE IT IS
115000*    SCALED BACK UP TO ITS ORIGINAL RADIX.
115100     COMPUTE WS-RND-PART-HI =
115200         WS-RND-STATE-HI * 1103515245.
115300     DIVIDE WS-RND-PART-HI BY 2147483648
115400         GIVING WS-RND-QUOTIENT
115500         REMAINDER WS-RND-PART-HI.
115600     COMPUTE WS-RND-PART-HI = WS-RND-PART-HI * 100000.
115700*
115800*    LOW-HALF PARTIAL PRODUCT NEEDS NO REDUCTION - IT NEVER EXCEEDS
115900*    15 DIGITS ON ITS OWN.
116000     COMPUTE WS-RND-PART-LO =
116100         WS-RND-STATE-LO * 1103515245.
116200*
116300*    RECOMBINE THE TWO PARTIAL PRODUCTS, ADD THE LCG INCREMENT, AND
116400*    TAKE THE FINAL MOD 2**31 TO GET THE NEW STATE AND SCALE IT DOWN
116500*    TO A UNIFORM(0,1) DRAW.
116600     COMPUTE WS-RND-PRODUCT =
116700         WS-RND-PART-HI + WS-RND-PART-LO + 12345.
116800     DIVIDE WS-RND-PRODUCT BY 2147483648
116900         GIVING WS-RND-QUOTIENT
117000         REMAINDER WS-RND-STATE.
117100     COMPUTE WS-RND-U = WS-RND-STATE / 2147483648.
117200 510-EXIT.
117300     EXIT.
117400*
117500 520-RND-NORMAL.
117600*
117700*    IRWIN-HALL APPROXIMATION TO THE NORMAL CURVE - SUM TWELVE
117800*    INDEPENDENT UNIFORM(0,1) DRAWS; THE SUM OF TWELVE HAS MEAN 6
117900*    AND VARIANCE 1, SO SUBTRACTING 6 GIVES A STANDARD-NORMAL-LIKE
118000*    VALUE Z WITHOUT ANY SQUARE ROOT OR LOGARITHM ROUTINE.
118100     MOVE ZERO TO WS-RND-SUM.
118200     PERFORM 530-ADD-UNIFORM-DRAW THRU 530-EXIT
118300         VARYING WS-RND-DRAW-IX FROM 1 BY 1
118400         UNTIL WS-RND-DRAW-IX > 12.
118500     COMPUTE WS-RND-Z = WS-RND-SUM - 6.
118600*    SCALE Z BY THE CALLER'S MEAN AND STANDARD DEVIATION.
118700     COMPUTE WS-RND-NORMAL-RESULT =
118800         WS-RND-MEAN + (WS-RND-SD * WS-RND-Z).
118900 520-EXIT.
119000     EXIT.
119100*
119200 530-ADD-UNIFORM-DRAW.
119300*
119400*    ONE OF THE TWELVE DRAWS 520-RND-NORMAL ACCUMULATES.
119500     PERFORM 510-RND-UNIFORM THRU 510-EXIT.
119600     ADD WS-RND-U TO WS-RND-SUM.
119700 530-EXIT.
119800     EXIT.
119900*
120000*-----------------------*
120100* CONTROL-TOTAL REPORT
120200*-----------------------*
120300 700-PRINT-REPORT-HEADING.
120400*
120500*    COLUMN HEADINGS PRINT ONCE, BEFORE ANY SCENARIO'S DETAIL LINE -
120600*    CALLED FROM 000-MAIN-DRIVER AHEAD OF THE SCENARIO LOOP, NOT
120700*    FROM INSIDE 200-PROCESS-ONE-SCENARIO.
120800     WRITE REPORT-RECORD FROM RPT-HEADING-LINE.
120900*
121000 710-PRINT-SUMMARY-LINE.
121100*
121200*    CALLED ONCE FROM 200-PROCESS-ONE-SCENARIO, AFTER THE SCENARIO'S
121300*    GENERATOR PARAGRAPH HAS FINISHED.
121400*
121500*    ONE DETAIL LINE PER SCENARIO - SERIES ID, RECORD COUNT, FIRST/
121600*    LAST/MIN/MAX CLOSE, AND TOTAL VOLUME FOR THE WHOLE SERIES.
121700*
121800*    SERIES-ID AND RECORD COUNT FOR THE SCENARIO JUST COMPLETED.
121900     MOVE SCN-SERIES-ID (WS-SCN-IX)  TO RPT-SERIES-ID.
122000     MOVE WS-REC-COUNT               TO RPT-REC-COUNT.
122100*    OPEN-OF-RUN/CLOSE-OF-RUN PRICES.
122200     MOVE WS-ACC-FIRST-CLOSE         TO RPT-FIRST-CLOSE.
122300     MOVE WS-ACC-LAST-CLOSE          TO RPT-LAST-CLOSE.
122400*    LOW/HIGH WATER MARK OF THE CLOSE ACROSS THE WHOLE RUN.
122500     MOVE WS-ACC-MIN-CLOSE           TO RPT-MIN-CLOSE.
122600     MOVE WS-ACC-MAX-CLOSE           TO RPT-MAX-CLOSE.
122700*    SUM OF EVERY DAY'S VOLUME IN THE SERIES.
122800     MOVE WS-TOT-VOLUME              TO RPT-TOT-VOLUME.
122900     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
123000*
123100 900-PRINT-GRAND-TOTAL.
123200*
123300*    FINAL LINE ON THE REPORT - TOTAL RECORDS WRITTEN ACROSS ALL
123400*    FOUR SERIES FILES.  CALLED ONCE FROM 000-MAIN-DRIVER AFTER THE
123500*    SCENARIO LOOP FINISHES, SO WS-GRAND-TOTAL-RECS IS ALREADY
123600*    FOOTED BY EVERY CALL TO 345-ACCUMULATE-SUMMARY.
123700     MOVE WS-GRAND-TOTAL-RECS TO RPT-GT-RECORDS.
123800     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE.
123900*
124000*-----------------------*
124100* END OF JOB
124200*-----------------------*
124300 950-CLOSE-FILES.
124400*
124500*    NO STATUS CHECK ON THE CLOSES BELOW - SAME AS THE COVID
124600*    EXTRACT JOB'S OWN CLOSE PARAGRAPH.  BY THE TIME WE GET HERE
124700*    EVERY DETAIL LINE IS ALREADY ON DISK, AND THERE IS NOTHING
124800*    LEFT FOR THIS JOB TO DO ABOUT A BAD CLOSE EXCEPT LET THE
124900*    OPERATOR SEE IT IN THE JOB LOG.
125000     CLOSE NORMAL-FILE.
125100     CLOSE BULL-FILE.
125200     CLOSE BEAR-FILE.
125300     CLOSE SMALL-FILE.
125400     CLOSE REPORT-FILE.
125500*
125600 END PROGRAM STKTGEN.
