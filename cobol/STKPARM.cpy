000100******************************************************************
000200* STKPARM.CPY
000300* Scenario parameter record - one entry per generated series.
000400* Laid out for the in-memory SCENARIO-TABLE working storage
000500* entries in STKTGEN - one per test series.  Fixed length 32 bytes.
000600*-----------------------------------------------------------------
000700* 2020-08-03  SRP  RQ-5501  ORIGINAL LAYOUT - INTRADAY AMOUNT REC.RQ-5501 
000800* 2023-02-14  SRP  RQ-6120  REWORKED FOR STOCK TEST-DATA SCENARIOSRQ-6120 
000900* 2023-02-14  SRP  RQ-6120  ADDED TREND FIELD FOR BULL/BEAR MODE  RQ-6120 
001000******************************************************************
001100*    EIGHT-CHARACTER NAME OF THE SERIES - PRINTED ON THE REPORT AND
001200*    CARRIED INTO EVERY DAILY RECORD'S FILE SELECTION LOGIC.
001300     05  SCN-SERIES-ID           PIC X(08).
001400*    'R' ROUTES THE SCENARIO TO THE RANDOM-WALK GENERATOR (300-
001500*    SERIES PARAGRAPHS), 'T' TO THE TRENDING GENERATOR (400-SERIES).
001600     05  SCN-MODE                PIC X(01).
001700         88  SCN-MODE-RANDOM-WALK     VALUE 'R'.
001800         88  SCN-MODE-TRENDING        VALUE 'T'.
001900*    NUMBER OF TRADING DAYS TO GENERATE FOR THIS SERIES.
002000     05  SCN-DAYS                PIC 9(04).
002100*    DAY-ONE OPENING/CLOSING PRICE THE WALK OR TREND STARTS FROM.
002200     05  SCN-START-PRICE         PIC 9(05)V99.
002300*    RANDOM-WALK DAILY VOLATILITY - UNUSED WHEN SCN-MODE IS 'T'.
002400     05  SCN-VOLATILITY          PIC V9(05).
002500*    TRENDING MODE'S FIXED DAILY PERCENT DRIFT - POSITIVE FOR A BULL
002600*    SCENARIO, NEGATIVE FOR A BEAR SCENARIO - UNUSED WHEN MODE IS 'R'.
002700     05  SCN-TREND               PIC S9V9(05).
002800     05  FILLER                  PIC X(01).
