000100******************************************************************
000200* STKRPT.CPY
000300* Control-total report lines for STKTGEN - heading, one detail
000400* line per series, one error line per skipped scenario, and the
000500* grand-total line printed after the last series.  Replaces the
000600* COVIDHD/COVIDBD split used on the 2020 COVID extract job; this
000700* job needed only one small copybook for all four line types.
000800*-----------------------------------------------------------------
000900* 2023-02-14  SRP  RQ-6120  ORIGINAL REPORT LINE LAYOUTS          RQ-6120 
001000******************************************************************
001100* RPT-HEADING-LINE PRINTS ONCE, AHEAD OF THE FIRST DETAIL LINE -
001200* ONE CAPTION FILLER PER REPORT COLUMN, BUILT UP TO THE SAME
001300* 132-BYTE WIDTH AS REPORT-RECORD IN STKTGEN.
001400*
001500 01  RPT-HEADING-LINE.
001600*    COLUMN CAPTIONS - SERIES-ID AND RECORD COUNT.
001700     05  FILLER  PIC X(17) VALUE 'SERIES    COUNT  '.
001800*    FIRST-CLOSE/LAST-CLOSE CAPTIONS LINE UP OVER THE DETAIL LINE'S
001900*    RPT-FIRST-CLOSE AND RPT-LAST-CLOSE FIELDS BELOW.
002000     05  FILLER  PIC X(25) VALUE 'FIRST-CLOSE   LAST-CLOSE '.
002100*    MIN-CLOSE/MAX-CLOSE CAPTIONS.
002200     05  FILLER  PIC X(17) VALUE '   MIN-CLOSE     '.
002300     05  FILLER  PIC X(14) VALUE 'MAX-CLOSE     '.
002400*    TOTAL-VOLUME CAPTION - LAST PRINTED COLUMN.
002500     05  FILLER  PIC X(12) VALUE 'TOTAL-VOLUME'.
002600*    PAD OUT TO THE FULL 132-BYTE REPORT-RECORD WIDTH.
002700     05  FILLER  PIC X(47) VALUE SPACES.
002800*
002900*    RPT-DETAIL-LINE PRINTS ONCE PER ACCEPTED SCENARIO, CARRYING THE
003000*    CLOSE-PRICE RANGE AND TOTAL VOLUME ACCUMULATED BY 345-ACCUMULATE-
003100*    SUMMARY IN STKTGEN.  UNPACKED NUMERICS - NO EDITING - SO THE
003200*    COLUMNS STAY FIXED-WIDTH REGARDLESS OF MAGNITUDE.
003300 01  RPT-DETAIL-LINE.
003400*    SERIES-ID CARRIED OVER FROM SCN-SERIES-ID IN THE SCENARIO TABLE.
003500     05  RPT-SERIES-ID           PIC X(08).
003600     05  FILLER                  PIC X(02) VALUE SPACES.
003700*    NUMBER OF DAILY RECORDS WRITTEN FOR THIS SERIES.
003800     05  RPT-REC-COUNT           PIC 9(05).
003900     05  FILLER                  PIC X(02) VALUE SPACES.
004000*    OPENING AND CLOSING PRICE OF THE RUN - FIRST AND LAST CLOSES
004100*    WRITTEN FOR THE SERIES.
004200     05  RPT-FIRST-CLOSE         PIC 9(07).99.
004300     05  FILLER                  PIC X(02) VALUE SPACES.
004400     05  RPT-LAST-CLOSE          PIC 9(07).99.
004500     05  FILLER                  PIC X(02) VALUE SPACES.
004600*    LOW AND HIGH WATER MARK OF THE DAILY CLOSES ACROSS THE RUN.
004700     05  RPT-MIN-CLOSE           PIC 9(07).99.
004800     05  FILLER                  PIC X(02) VALUE SPACES.
004900     05  RPT-MAX-CLOSE           PIC 9(07).99.
005000     05  FILLER                  PIC X(02) VALUE SPACES.
005100*    SUM OF DAILY VOLUME ACROSS THE WHOLE SERIES.
005200     05  RPT-TOT-VOLUME          PIC 9(13).
005300     05  FILLER                  PIC X(54) VALUE SPACES.
005400*
005500*    RPT-ERROR-LINE PRINTS IN PLACE OF A DETAIL LINE WHEN 210-
005600*    VALIDATE-SCENARIO REJECTS A SCENARIO - NAMES THE SERIES AND THE
005700*    FIELD THAT FAILED SO THE OPERATOR CAN FIX THE PARM AND RERUN.
005800 01  RPT-ERROR-LINE.
005900     05  RPT-ERR-TEXT            PIC X(40) VALUE
006000         '*** SCENARIO SKIPPED - VALIDATION FAIL:'.
006100*    SERIES-ID OF THE REJECTED SCENARIO.
006200     05  RPT-ERR-SERIES-ID       PIC X(08) VALUE SPACES.
006300     05  FILLER                  PIC X(02) VALUE SPACES.
006400*    NAME OF THE OFFENDING FIELD - MOVED IN FROM WS-ERR-FIELD-NAME.
006500     05  RPT-ERR-FIELD           PIC X(20) VALUE SPACES.
006600     05  FILLER                  PIC X(62) VALUE SPACES.
006700*
006800*    RPT-GRAND-TOTAL-LINE PRINTS ONCE, AFTER THE LAST SCENARIO, WITH
006900*    THE RUN-WIDE RECORD COUNT ACCUMULATED IN WS-SUMMARY-ACCUM.
007000 01  RPT-GRAND-TOTAL-LINE.
007100     05  RPT-GT-TEXT             PIC X(22) VALUE
007200         'GRAND TOTAL RECORDS: '.
007300*    ZERO-SUPPRESSED TOTAL RECORD COUNT FOR THE WHOLE JOB.
007400     05  RPT-GT-RECORDS          PIC ZZZZ9.
007500     05  FILLER                  PIC X(105) VALUE SPACES.
